000100*****************************************************************         
000200* IDENTIFICATION DIVISION.                                                
000300                                                                          
000400 IDENTIFICATION DIVISION.                                                 
000500                                                                          
000600 PROGRAM-ID.     CRSGEN0M.                                                
000700 AUTHOR.         S. WEBER.                                                
000800 INSTALLATION.   UNIV-RECHENZENTRUM.                                      
000900 DATE-WRITTEN.   2003-09-29.                                              
001000 DATE-COMPILED.                                                           
001100 SECURITY.       OEFFENTLICH.                                             
001200                                                                          
001300*****************************************************************         
001400* Letzte Aenderung :: 2003-12-22                                          
001500* Letzte Version   :: A.00.05                                             
001600* Kurzbeschreibung :: Stundenplan-Generator - Erzeugermodul               
001700*                     (ausgelagert aus CRSDRV0O, Anfrage 4471)            
001800*                                                                         
001900*----------------------------------------------------------------*        
002000* Vers.   | Datum      | von | Kommentar                         *        
002100*---------|------------|-----|-----------------------------------*        
002200*A.00.00  | 2003-09-29 | sw  | Neuerstellung - Backtracking ueber*        
002300*         |            |     | CRS-ACTIVE-LIST als iterative     *        
002400*         |            |     | Stacksuche (keine Rekursion in    *        
002500*         |            |     | COBOL85 verfuegbar)               *        
002600*A.00.01  | 2003-10-14 | sw  | Ueberlaufschutz Ergebnistabelle   *        
002700*         |            |     | (CRS-SCHEDULE-TABLE-FULL, RC 9100)*        
002800*A.00.02  | 2003-11-14 | sw  | Dubletten-Pruefung nach Inhalt    *        
002900*         |            |     | ergaenzt (D4xx-DEDUP-CHECK)       *        
002910*A.00.03  | 2003-12-08 | sw  | Fehler Ruecksetzung Stack-*                
002920*         |            |     | Frame behoben: GX blieb   *                
002930*         |            |     | nach C000-INIT-STACK auf  *                
002940*         |            |     | 201 stehen, D110 setzte es*                
002950*         |            |     | vor PERFORM C010 nicht neu*                
002960*         |            |     | auf C4-DEPTH (Anfrage 4518)*               
002970*A.00.04  | 2003-12-19 | sw  | D130 wies Sections mit   *                 
002980*         |            |     | selbstueberschneidenden  *                 
002990*         |            |     | Terminen (ST-MEETING-    *                 
002991*         |            |     | COUNT=0) noch als Kandi- *                 
002992*         |            |     | dat zu; jetzt ausgesperrt*                 
002993*         |            |     | vor E100 (Anfrage 4531)  *                 
002994*A.00.05  | 2003-12-22 | sw  | K-MODUL aus KONSTANTE-   *                 
002995*         |            |     | FELDER herausgeloest, als*                 
002996*         |            |     | eigenstaendiges 77-Level-*                 
002997*         |            |     | Feld deklariert (Anfr.   *                 
002998*         |            |     | 4540)                    *                 
003000*----------------------------------------------------------------*        
003100*                                                                         
003200* Modulbeschreibung                                                       
003300* -----------------                                                       
003400* Erzeugt alle kollisionsfreien Stundenplaene ueber den Pflicht-          
003500* kursen aus CRS-ACTIVE-LIST: zu jedem aktiven Kurs wird genau            
003600* eine Section gewaehlt, so dass keine zwei gewaehlten Sections           
003700* sich in einem gemeinsamen Wochentag zeitlich ueberschneiden.            
003800* Rekursion ist in diesem COBOL-Dialekt nicht moeglich - die              
003900* Tiefensuche wird daher ueber einen expliziten Stack (GEN-               
004000* SEARCH-STACK) mit einem Eintrag je Suchtiefe nachgebildet.              
004100* Aufruf ueber LINK-REC (LINK-RC), Katalog- und Ergebnistabellen          
004200* stehen EXTERNAL gemeinsam mit CRSDRV0O zur Verfuegung.                  
004300*                                                                         
004400******************************************************************        
004500                                                                          
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     CLASS TAGES-ZEICHEN IS "Y" "N".                                      
005100                                                                          
005200 DATA DIVISION.                                                           
005300 WORKING-STORAGE SECTION.                                                 
005400*----------------------------------------------------------------*        
005500* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
005600*----------------------------------------------------------------*        
005700 01          COMP-FELDER.                                                 
005800     05      C4-I1               PIC S9(04) COMP.                         
005900     05      C4-I2               PIC S9(04) COMP.                         
006000     05      C4-DEPTH            PIC S9(04) COMP.                         
006100     05      C4-SECTION-PTR      PIC S9(04) COMP.                         
006200     05      C4-COURSE-PTR       PIC S9(04) COMP.                         
006300     05      C4-PAIR-COUNT       PIC S9(04) COMP.                         
006350     05      FILLER              PIC  X(04).                              
006400                                                                          
006500*----------------------------------------------------------------*        
006600* Display-Felder: Praefix D                                               
006700*----------------------------------------------------------------*        
006800 01          DISPLAY-FELDER.                                              
006900     05      D-NUM4              PIC  9(04).                              
006950     05      FILLER              PIC  X(10).                              
007000                                                                          
007100*----------------------------------------------------------------*        
007200* Felder mit konstantem Inhalt: Praefix K                                 
007300*----------------------------------------------------------------*        
007400 77          K-MODUL             PIC X(08) VALUE "CRSGEN0M".              
007700*----------------------------------------------------------------*        
007800* Conditional-Felder                                                      
007900*----------------------------------------------------------------*        
008000 01          SCHALTER.                                                    
008100     05      GEN-STATUS          PIC 9       VALUE ZERO.                  
008200          88 GEN-WEITER-SUCHEN               VALUE ZERO.                  
008300          88 GEN-FERTIG                      VALUE 1.                     
008400                                                                          
008500     05      WS-FITS-FLAG        PIC 9       VALUE ZERO.                  
008600          88 WS-PASST                VALUE ZERO.                          
008700          88 WS-PASST-NICHT          VALUE 1.                             
008800                                                                          
008900     05      WS-OVERLAP-FLAG     PIC 9       VALUE ZERO.                  
009000          88 WS-KEINE-KOLLISION              VALUE ZERO.                  
009100          88 WS-KOLLISION                    VALUE 1.                     
009200                                                                          
009300     05      WS-DUP-FLAG         PIC 9       VALUE ZERO.                  
009400          88 WS-NEUER-PLAN                   VALUE ZERO.                  
009500          88 WS-PLAN-VORHANDEN               VALUE 1.                     
009550     05      FILLER              PIC  X(04).                              
009600                                                                          
009700*----------------------------------------------------------------*        
009800* Iterative Backtracking-Suche: je Suchtiefe ein Stack-Eintrag mit        
009900* dem "Cursor" (zuletzt probierter Tabellenindex in CRS-SECTION-          
010000* TABLE fuer den Kurs dieser Tiefe) und einem Flag, ob fuer diese         
010100* Tiefe bereits eine Section fest gewaehlt ist.                           
010200*----------------------------------------------------------------*        
010300 01          GEN-SEARCH-STACK.                                            
010400     05      GEN-STACK-FRAME OCCURS 200 TIMES INDEXED BY GX.              
010500        10   GS-SECTION-CURSOR   PIC S9(04) COMP VALUE ZERO.              
010600        10   GS-PLACED-FLAG      PIC 9           VALUE ZERO.              
010700             88 GS-PLACED                        VALUE 1.                 
010800             88 GS-NOT-PLACED                    VALUE 0.                 
010900        10   GS-SECTION-TBL-IDX  PIC S9(04) COMP VALUE ZERO.              
010950        10   FILLER              PIC  X(02).                              
011000                                                                          
011100*                 Alternative Sicht auf einen Stack-Eintrag fuer          
011200*                 die Abbruch-Diagnose (H9xx-DUMP-STACK)                  
011300     05      GEN-STACK-FRAME-ALPHA REDEFINES GEN-STACK-FRAME              
011400                                       OCCURS 200 TIMES.                  
011500        10   GSA-BYTE            PIC X(07).                               
011600                                                                          
011700*----------------------------------------------------------------*        
011800* Arbeitsfelder fuer den Ueberschneidungsvergleich zweier Termine.        
011900* Die Tageskennung wird bei Bedarf als Gruppe (7 Byte) oder, ueber        
012000* MT-DAYS-REDEF in CRSTBL, elementweise als Tabelle angesprochen.         
012100*----------------------------------------------------------------*        
012200 01          WORK-FELDER.                                                 
012300     05      W-DAY-INDEX         PIC S9(04) COMP VALUE ZERO.              
012400     05      W-SAME-DAY-COUNT    PIC S9(04) COMP VALUE ZERO.              
012500     05      W-MEET-A            PIC S9(04) COMP VALUE ZERO.              
012600     05      W-MEET-B            PIC S9(04) COMP VALUE ZERO.              
012700     05      W-EARLIEST          PIC  9(06) VALUE ZERO.                   
012800     05      W-LATEST            PIC  9(06) VALUE ZERO.                   
012900     05      W-NUM6-REDEF REDEFINES W-EARLIEST PIC X(06).                 
012950     05      FILLER              PIC  X(04).                              
013000                                                                          
013100*----------------------------------------------------------------*        
013200* Parameter vom Aufrufer (CRSDRV0O)                                       
013300*----------------------------------------------------------------*        
013400 01          LINK-REC.                                                    
013500     05      LINK-RC             PIC S9(04) COMP.                         
013600          88 LINK-RC-OK                      VALUE ZERO.                  
013700          88 LINK-RC-TABLE-VOLL               VALUE 9100.                 
013800          88 LINK-RC-ABBRUCH                  VALUE 9999.                 
013850     05      FILLER              PIC  X(04).                              
013900                                                                          
014000*----------------------------------------------------------------*        
014100* Kurskatalog- und Ergebnistabellen (EXTERNAL, gemeinsam mit              
014200* CRSDRV0O)                                                               
014300*----------------------------------------------------------------*        
014400     COPY CRSTBL.                                                         
014500                                                                          
014600 PROCEDURE DIVISION USING LINK-REC.                                       
014700******************************************************************        
014800* Steuerungs-Section                                                      
014900******************************************************************        
015000 A100-STEUERUNG SECTION.                                                  
015100 A100-00.                                                                 
015200     MOVE ZERO TO LINK-RC                                                 
015300     SET GEN-WEITER-SUCHEN TO TRUE                                        
015400     SET CRS-SCHEDULE-TABLE-OK TO TRUE                                    
015500                                                                          
015600     PERFORM C000-INIT-STACK                                              
015700                                                                          
015800     IF CRS-ACTIVE-COUNT = ZERO                                           
015900        CONTINUE                                                          
016000     ELSE                                                                 
016100        PERFORM D100-SEARCH-LOOP                                          
016200     END-IF                                                               
016300                                                                          
016400     IF CRS-SCHEDULE-TABLE-OVFL                                           
016500        MOVE 9100 TO LINK-RC                                              
016600     END-IF                                                               
016700                                                                          
016800     GOBACK                                                               
016900     .                                                                    
017000 A100-99.                                                                 
017100     EXIT.                                                                
017200                                                                          
017300******************************************************************        
017400* Stack auf Tiefe 1 (erster aktiver Kurs) initialisieren                  
017500******************************************************************        
017600 C000-INIT-STACK SECTION.                                                 
017700 C000-00.                                                                 
017800     MOVE 1 TO C4-DEPTH                                                   
017900     PERFORM C010-RESET-ONE-FRAME                                         
018000        VARYING GX FROM 1 BY 1 UNTIL GX > 200                             
018100     .                                                                    
018200 C000-99.                                                                 
018300     EXIT.                                                                
018400                                                                          
018500 C010-RESET-ONE-FRAME SECTION.                                            
018600 C010-00.                                                                 
018700     MOVE ZERO TO GS-SECTION-CURSOR(GX)                                   
018800     SET GS-NOT-PLACED(GX) TO TRUE                                        
018900     MOVE ZERO TO GS-SECTION-TBL-IDX(GX)                                  
019000     .                                                                    
019100 C010-99.                                                                 
019200     EXIT.                                                                
019300                                                                          
019400******************************************************************        
019500* Hauptsuchschleife: solange noch nicht fertig und die Tabelle            
019600* nicht voll ist, einen Suchschritt ausfuehren.                           
019700******************************************************************        
019800 D100-SEARCH-LOOP SECTION.                                                
019900 D100-00.                                                                 
020000     PERFORM D110-SEARCH-STEP                                             
020100        UNTIL GEN-FERTIG OR CRS-SCHEDULE-TABLE-OVFL                       
020200     .                                                                    
020300 D100-99.                                                                 
020400     EXIT.                                                                
020500                                                                          
020600******************************************************************        
020700* Ein Schritt der Tiefensuche: fuer den Kurs in Tiefe C4-DEPTH die        
020800* naechste noch nicht probierte Section aus CRS-SECTION-TABLE mit         
020900* gleichem ST-COURSE-ID suchen, auf Kollision mit bereits gewaehl-        
021000* ten Sections pruefen. Passt keine mehr, zurueck auf die vorige          
021100* Tiefe (Backtrack). Passt eine, entweder zur naechsten Tiefe vor-        
021200* ruecken oder - wenn letzte Tiefe erreicht - Plan ausgeben.              
021300******************************************************************        
021400 D110-SEARCH-STEP SECTION.                                                
021500 D110-00.                                                                 
021600     MOVE CRS-ACTIVE-IDX(C4-DEPTH) TO C4-COURSE-PTR                       
021700     MOVE CT-COURSE-ID(C4-COURSE-PTR) TO C4-I1                            
021800                                                                          
021900     PERFORM D120-NEXT-FITTING-SECTION                                    
022000                                                                          
022100     IF WS-PASST                                                          
022200        SET GS-PLACED(C4-DEPTH) TO TRUE                                   
022300        IF C4-DEPTH >= CRS-ACTIVE-COUNT                                   
022400           PERFORM D200-EMIT-SCHEDULE                                     
022500           PERFORM D300-BACKTRACK                                         
022600        ELSE                                                              
022700           ADD 1 TO C4-DEPTH                                              
022800           PERFORM C010-RESET-ONE-FRAME                                   
022810              VARYING GX FROM C4-DEPTH BY 1 UNTIL GX > C4-DEPTH           
022900        END-IF                                                            
023000     ELSE                                                                 
023100        PERFORM D300-BACKTRACK                                            
023200     END-IF                                                               
023300     .                                                                    
023400 D110-99.                                                                 
023500     EXIT.                                                                
023600                                                                          
023700******************************************************************        
023800* Naechste zum aktuellen Kurs gehoerende Section ab dem Cursor            
023900* suchen (ST-COURSE-ID = C4-I1), die mit allen in kleineren               
024000* Tiefen bereits gewaehlten Sections kollisionsfrei ist.                  
024100******************************************************************        
024200 D120-NEXT-FITTING-SECTION SECTION.                                       
024300 D120-00.                                                                 
024400     SET WS-PASST-NICHT TO TRUE                                           
024500                                                                          
024600     PERFORM D130-TEST-ONE-CANDIDATE                                      
024700        VARYING C4-I2 FROM GS-SECTION-CURSOR(C4-DEPTH) BY 1               
024800        UNTIL C4-I2 > CRS-SECTION-COUNT OR WS-PASST                       
024900     .                                                                    
025000 D120-99.                                                                 
025100     EXIT.                                                                
025200                                                                          
025300 D130-TEST-ONE-CANDIDATE SECTION.                                         
025400 D130-00.                                                                 
025500     MOVE C4-I2 TO GS-SECTION-CURSOR(C4-DEPTH)                            
025600                                                                          
025700     IF ST-COURSE-ID(C4-I2) = C4-I1                                       
025710        AND ST-MEETING-COUNT(C4-I2) > ZERO                                
025800        PERFORM E100-SECTION-FITS                                         
025900        IF WS-PASST                                                       
026000           MOVE C4-I2 TO GS-SECTION-TBL-IDX(C4-DEPTH)                     
026100           ADD 1 TO GS-SECTION-CURSOR(C4-DEPTH)                           
026200        END-IF                                                            
026300     END-IF                                                               
026400     .                                                                    
026500 D130-99.                                                                 
026600     EXIT.                                                                
026700                                                                          
026800******************************************************************        
026900* Backtrack: aktuelle Tiefe verwerfen und um eine Tiefe zurueck.          
027000* Ist bereits Tiefe 1 verworfen, ist die Suche vollstaendig.              
027100******************************************************************        
027200 D300-BACKTRACK SECTION.                                                  
027300 D300-00.                                                                 
027400     SET GS-NOT-PLACED(C4-DEPTH) TO TRUE                                  
027500     MOVE ZERO TO GS-SECTION-TBL-IDX(C4-DEPTH)                            
027600                                                                          
027700     IF C4-DEPTH <= 1                                                     
027800        SET GEN-FERTIG TO TRUE                                            
027900     ELSE                                                                 
028000        SUBTRACT 1 FROM C4-DEPTH                                          
028100     END-IF                                                               
028200     .                                                                    
028300 D300-99.                                                                 
028400     EXIT.                                                                
028500                                                                          
028600******************************************************************        
028700* Fachregel: eine Section "passt", wenn sie mit jeder bereits in          
028800* kleineren Suchtiefen gewaehlten Section kollisionsfrei ist              
028900* (E200-MEETINGS-OVERLAP je Terminpaar).                                  
029000******************************************************************        
029100 E100-SECTION-FITS SECTION.                                               
029200 E100-00.                                                                 
029300     SET WS-PASST TO TRUE                                                 
029400                                                                          
029500     IF C4-DEPTH > 1                                                      
029600        PERFORM E110-TEST-AGAINST-ONE-DEPTH                               
029700           VARYING C4-COURSE-PTR FROM 1 BY 1                              
029800           UNTIL C4-COURSE-PTR > C4-DEPTH - 1                             
029900              OR WS-PASST-NICHT                                           
030000     END-IF                                                               
030100     .                                                                    
030200 E100-99.                                                                 
030300     EXIT.                                                                
030400                                                                          
030500 E110-TEST-AGAINST-ONE-DEPTH SECTION.                                     
030600 E110-00.                                                                 
030700     MOVE GS-SECTION-TBL-IDX(C4-COURSE-PTR) TO C4-SECTION-PTR             
030800                                                                          
030900     PERFORM E120-COMPARE-SECTION-PAIR                                    
031000     .                                                                    
031100 E110-99.                                                                 
031200     EXIT.                                                                
031300                                                                          
031400******************************************************************        
031500* Alle Termine der Kandidaten-Section (C4-I2) gegen alle Termine          
031600* der bereits gewaehlten Section (C4-SECTION-PTR) pruefen.                
031700******************************************************************        
031800 E120-COMPARE-SECTION-PAIR SECTION.                                       
031900 E120-00.                                                                 
032000     PERFORM E130-SCAN-MEETING-A                                          
032100        VARYING W-MEET-A FROM 1 BY 1                                      
032200        UNTIL W-MEET-A > CRS-MEETING-COUNT OR WS-PASST-NICHT              
032300     .                                                                    
032400 E120-99.                                                                 
032500     EXIT.                                                                
032600                                                                          
032700 E130-SCAN-MEETING-A SECTION.                                             
032800 E130-00.                                                                 
032900     IF MT-SECTION-ID-REF(W-MEET-A) = ST-SECTION-ID(C4-I2)                
033000        PERFORM E140-SCAN-MEETING-B                                       
033100           VARYING W-MEET-B FROM 1 BY 1                                   
033200           UNTIL W-MEET-B > CRS-MEETING-COUNT                             
033300              OR WS-PASST-NICHT                                           
033400     END-IF                                                               
033500     .                                                                    
033600 E130-99.                                                                 
033700     EXIT.                                                                
033800                                                                          
033900 E140-SCAN-MEETING-B SECTION.                                             
034000 E140-00.                                                                 
034100     IF MT-SECTION-ID-REF(W-MEET-B) =                                     
034200                          ST-SECTION-ID(C4-SECTION-PTR)                   
034300        PERFORM E200-MEETINGS-OVERLAP                                     
034400        IF WS-KOLLISION                                                   
034500           SET WS-PASST-NICHT TO TRUE                                     
034600        END-IF                                                            
034700     END-IF                                                               
034800     .                                                                    
034900 E140-99.                                                                 
035000     EXIT.                                                                
035100                                                                          
035200******************************************************************        
035300* Fachregel FITS/OVERLAP: zwei Termine (W-MEET-A / W-MEET-B in            
035400* CRS-MEETING-TABLE) ueberschneiden sich, wenn sie mindestens             
035500* einen Wochentag gemeinsam haben UND ihre [Start,Ende]-Intervalle        
035600* sich beruehren oder ueberlappen (geschlossene Intervalle).              
035700******************************************************************        
035800 E200-MEETINGS-OVERLAP SECTION.                                           
035900 E200-00.                                                                 
036000     SET WS-KEINE-KOLLISION TO TRUE                                       
036100     MOVE ZERO TO W-SAME-DAY-COUNT                                        
036200                                                                          
036300     PERFORM E210-SAME-DAY-CHECK                                          
036400        VARYING W-DAY-INDEX FROM 1 BY 1 UNTIL W-DAY-INDEX > 7             
036500                                                                          
036600     IF W-SAME-DAY-COUNT > ZERO                                           
036700        IF MT-END-TIME-T(W-MEET-A) < MT-START-TIME-T(W-MEET-B)            
036800        OR MT-END-TIME-T(W-MEET-B) < MT-START-TIME-T(W-MEET-A)            
036900           SET WS-KEINE-KOLLISION TO TRUE                                 
037000        ELSE                                                              
037100           SET WS-KOLLISION TO TRUE                                       
037200        END-IF                                                            
037300     END-IF                                                               
037400     .                                                                    
037500 E200-99.                                                                 
037600     EXIT.                                                                
037700                                                                          
037800 E210-SAME-DAY-CHECK SECTION.                                             
037900 E210-00.                                                                 
038000     IF MT-DAY-FLAG(W-DAY-INDEX) OF CRS-MEETING-ENTRY(W-MEET-A)           
038100                                                          = "Y"           
038200     AND MT-DAY-FLAG(W-DAY-INDEX) OF CRS-MEETING-ENTRY(W-MEET-B)          
038300                                                          = "Y"           
038400        ADD 1 TO W-SAME-DAY-COUNT                                         
038500     END-IF                                                               
038600     .                                                                    
038700 E210-99.                                                                 
038800     EXIT.                                                                
038900                                                                          
039000******************************************************************        
039100* Vollstaendiger Plan gefunden (alle aktiven Kurse besetzt):              
039200* EARLIEST/LATEST ermitteln, auf Dubletten pruefen, in                    
039300* CRS-RESULT-SCHEDULE ablegen.                                            
039400******************************************************************        
039500 D200-EMIT-SCHEDULE SECTION.                                              
039600 D200-00.                                                                 
039700     PERFORM D210-COMPUTE-EARLIEST-LATEST                                 
039800     PERFORM D400-DEDUP-CHECK                                             
039900                                                                          
040000     IF WS-PLAN-VORHANDEN                                                 
040100        CONTINUE                                                          
040200     ELSE                                                                 
040300        IF CRS-SCHEDULE-COUNT >= CRS-MAX-SCHEDULES                        
040400           SET CRS-SCHEDULE-TABLE-OVFL TO TRUE                            
040500        ELSE                                                              
040600           PERFORM D220-STORE-SCHEDULE                                    
040700        END-IF                                                            
040800     END-IF                                                               
040900     .                                                                    
041000 D200-99.                                                                 
041100     EXIT.                                                                
041200                                                                          
041300******************************************************************        
041400* Fruehesten Start und spaetestes Ende ueber alle Termine aller           
041500* im aktuellen Plan gewaehlten Sections ermitteln.                        
041600******************************************************************        
041700 D210-COMPUTE-EARLIEST-LATEST SECTION.                                    
041800 D210-00.                                                                 
041900     MOVE 240000 TO W-EARLIEST                                            
042000     MOVE ZERO   TO W-LATEST                                              
042100                                                                          
042200     PERFORM D211-SCAN-ONE-DEPTH                                          
042300        VARYING C4-DEPTH FROM 1 BY 1                                      
042400        UNTIL C4-DEPTH > CRS-ACTIVE-COUNT                                 
042500     .                                                                    
042600 D210-99.                                                                 
042700     EXIT.                                                                
042800                                                                          
042900 D211-SCAN-ONE-DEPTH SECTION.                                             
043000 D211-00.                                                                 
043100     MOVE GS-SECTION-TBL-IDX(C4-DEPTH) TO C4-SECTION-PTR                  
043200                                                                          
043300     PERFORM D212-SCAN-ONE-MEETING                                        
043400        VARYING W-MEET-A FROM 1 BY 1                                      
043500        UNTIL W-MEET-A > CRS-MEETING-COUNT                                
043600     .                                                                    
043700 D211-99.                                                                 
043800     EXIT.                                                                
043900                                                                          
044000 D212-SCAN-ONE-MEETING SECTION.                                           
044100 D212-00.                                                                 
044200     IF MT-SECTION-ID-REF(W-MEET-A) =                                     
044300                          ST-SECTION-ID(C4-SECTION-PTR)                   
044400        IF MT-START-TIME-T(W-MEET-A) < W-EARLIEST                         
044500           MOVE MT-START-TIME-T(W-MEET-A) TO W-EARLIEST                   
044600        END-IF                                                            
044700        IF MT-END-TIME-T(W-MEET-A) > W-LATEST                             
044800           MOVE MT-END-TIME-T(W-MEET-A) TO W-LATEST                       
044900        END-IF                                                            
045000     END-IF                                                               
045100     .                                                                    
045200 D212-99.                                                                 
045300     EXIT.                                                                
045400                                                                          
045500******************************************************************        
045600* Fachregel Dublettenpruefung: ein bereits abgelegter Plan mit            
045700* identischer Section-Belegung (gleiche Course/Section-Paare,             
045800* unabhaengig von der Reihenfolge) gilt als dasselbe Ergebnis und         
045900* wird nicht ein zweites Mal ausgegeben. Da je Suchpfad genau eine        
046000* Section je aktivem Kurs gewaehlt wird, kann dieser Fall bei der         
046100* gewaehlten Suchreihenfolge praktisch nicht auftreten - die              
046200* Pruefung bleibt zur Absicherung der Fachregel bestehen.                 
046300******************************************************************        
046400 D400-DEDUP-CHECK SECTION.                                                
046500 D400-00.                                                                 
046600     SET WS-NEUER-PLAN TO TRUE                                            
046700                                                                          
046800     PERFORM D410-COMPARE-ONE-SCHEDULE                                    
046900        VARYING QX FROM 1 BY 1                                            
047000        UNTIL QX > CRS-SCHEDULE-COUNT OR WS-PLAN-VORHANDEN                
047100     .                                                                    
047200 D400-99.                                                                 
047300     EXIT.                                                                
047400                                                                          
047500******************************************************************        
047600* Beide Planlisten sind in derselben Reihenfolge der aktiven Kurse        
047700* (CRS-ACTIVE-LIST) aufgebaut - ein Dublettenvergleich kann daher         
047800* Position gegen Position (PX = Suchtiefe) erfolgen, ohne die             
047900* Section-Paare erst sortieren zu muessen.                                
048000******************************************************************        
048100 D410-COMPARE-ONE-SCHEDULE SECTION.                                       
048200 D410-00.                                                                 
048300     IF RS-PAIR-COUNT(QX) = CRS-ACTIVE-COUNT                              
048400        MOVE ZERO TO C4-PAIR-COUNT                                        
048500        PERFORM D420-COUNT-MATCHING-PAIR                                  
048600           VARYING C4-DEPTH FROM 1 BY 1                                   
048700           UNTIL C4-DEPTH > CRS-ACTIVE-COUNT                              
048800        IF C4-PAIR-COUNT = CRS-ACTIVE-COUNT                               
048900           SET WS-PLAN-VORHANDEN TO TRUE                                  
049000        END-IF                                                            
049100     END-IF                                                               
049200     .                                                                    
049300 D410-99.                                                                 
049400     EXIT.                                                                
049500                                                                          
049600 D420-COUNT-MATCHING-PAIR SECTION.                                        
049700 D420-00.                                                                 
049800     MOVE C4-DEPTH TO PX                                                  
049900     IF RS-SECTION-TBL-IDX(QX, PX) = GS-SECTION-TBL-IDX(C4-DEPTH)         
050000        ADD 1 TO C4-PAIR-COUNT                                            
050100     END-IF                                                               
050200     .                                                                    
050300 D420-99.                                                                 
050400     EXIT.                                                                
050500                                                                          
050600******************************************************************        
050700* Neuen Plan in CRS-RESULT-SCHEDULE ablegen.                              
050800******************************************************************        
050900 D220-STORE-SCHEDULE SECTION.                                             
051000 D220-00.                                                                 
051100     ADD 1 TO CRS-SCHEDULE-COUNT                                          
051200     MOVE W-EARLIEST TO RS-EARLIEST-START(CRS-SCHEDULE-COUNT)             
051300     MOVE W-LATEST   TO RS-LATEST-END(CRS-SCHEDULE-COUNT)                 
051400     MOVE CRS-ACTIVE-COUNT TO RS-PAIR-COUNT(CRS-SCHEDULE-COUNT)           
051500                                                                          
051600     MOVE CRS-SCHEDULE-COUNT TO QX                                        
051700     PERFORM D221-STORE-ONE-PAIR                                          
051800        VARYING C4-DEPTH FROM 1 BY 1                                      
051900        UNTIL C4-DEPTH > CRS-ACTIVE-COUNT                                 
052000     .                                                                    
052100 D220-99.                                                                 
052200     EXIT.                                                                
052300                                                                          
052400 D221-STORE-ONE-PAIR SECTION.                                             
052500 D221-00.                                                                 
052600     MOVE C4-DEPTH TO PX                                                  
052700     MOVE GS-SECTION-TBL-IDX(C4-DEPTH) TO                                 
052800                          RS-SECTION-TBL-IDX(QX, PX)                      
052900     .                                                                    
053000 D221-99.                                                                 
053100     EXIT.                                                                
