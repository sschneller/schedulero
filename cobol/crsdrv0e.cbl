000100*****************************************************************         
000200* IDENTIFICATION DIVISION.                                                
000300                                                                          
000400 IDENTIFICATION DIVISION.                                                 
000500                                                                          
000600 PROGRAM-ID.     CRSDRV0O.                                                
000700 AUTHOR.         K. LINDEMANN.                                            
000800 INSTALLATION.   UNIV-RECHENZENTRUM.                                      
000900 DATE-WRITTEN.   1986-03-10.                                              
001000 DATE-COMPILED.                                                           
001100 SECURITY.       OEFFENTLICH.                                             
001200                                                                          
001300*****************************************************************         
001400* Letzte Aenderung :: 2003-12-22                                          
001500* Letzte Version   :: D.02.01                                             
001600* Kurzbeschreibung :: Stundenplan-Generator - Batchlauf-Treiber           
001700*                                                                         
001800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
002000*----------------------------------------------------------------*        
002100* Vers.   | Datum      | von | Kommentar                         *        
002200*---------|------------|-----|-----------------------------------*        
002300*A.00.00  | 1986-03-10 | kl  | Neuerstellung - Einlesen Kurs-    *        
002400*         |            |     | katalog, Aufruf Generator, Druck  *        
002500*         |            |     | Stundenplan-Bericht               *        
002600*A.00.01  | 1986-04-02 | kl  | Pflicht-/Wahlkurs-Trennung        *        
002700*A.01.00  | 1987-01-15 | kl  | Abbruch bei leerem Katalog        *        
002800*         |            |     | abgefangen (PRG-ABBRUCH)          *        
002900*A.02.00  | 1989-06-30 | hb  | Subject getrennt von Kursname im  *        
003000*         |            |     | Bericht ausgewiesen               *        
003100*A.02.01  | 1990-02-11 | hb  | Lehrer-Feld auf 30 Stellen erw.   *        
003200*A.03.00  | 1991-08-05 | hb  | Mehrfachtermine je Section        *        
003300*         |            |     | zugelassen (MEETING-TIME-FILE)    *        
003400*A.03.01  | 1993-03-22 | dm  | Abbruch bei ungueltiger Zeit      *        
003500*         |            |     | (Ende nicht groesser Start)       *        
003600*A.04.00  | 1994-10-18 | dm  | Wochentagspruefung bei Termin-    *        
003700*         |            |     | Aufnahme (mind. 1 Tag aktiv)      *        
003800*A.04.01  | 1996-05-09 | dm  | Pruefung Section auf Selbst-      *        
003900*         |            |     | ueberschneidung eigener Termine   *        
004000*B.00.00  | 1998-09-14 | rm  | Jahr-2000-Umstellung: Datums-/    *        
004100*         |            |     | Zeitfelder COMP vierstellig,      *        
004200*         |            |     | Testlauf mit Terminen ab 2000     *        
004300*B.00.01  | 1998-12-01 | rm  | Testlauf Kataloge Jahrtausend-    *        
004400*         |            |     | wechsel - ohne Befund             *        
004500*C.00.00  | 1999-02-20 | rm  | Endsummenzeile (Control Total)    *        
004600*         |            |     | ergaenzt                          *        
004700*C.01.00  | 1999-06-07 | rm  | Meldungstexte Tabellenueberlauf   *        
004800*         |            |     | ergaenzt (CRS-SCHEDULE-TABLE-FULL)*        
004900*C.02.00  | 1999-11-08 | kl  | Spaltenbreite CRN/Teacher an      *        
005000*         |            |     | Berichtsbild angepasst            *        
005100*D.00.00  | 2001-04-03 | kl  | Section ohne Termine jetzt        *        
005200*         |            |     | zugelassen, traegt nichts bei     *        
005300*D.01.00  | 2003-09-29 | sw  | Anfrage 4471: Generator in        *        
005400*         |            |     | eigenes Modul CRSGEN0M ausgelagert*        
005500*D.01.01  | 2003-10-02 | sw  | Anfrage 4471: Testlauf verifiziert*        
005510*D.02.00  | 2003-12-22 | sw  | CRS-ACTIVE-COUNT jetzt   *                 
005520*         |            |     | gegen CRS-MAX-PAIRS ge-  *                 
005530*         |            |     | prueft (C210), sonst     *                 
005540*         |            |     | Ueberlauf RS-PAIR bei    *                 
005550*         |            |     | >30 Pflichtkursen (Anfr. *                 
005560*         |            |     | 4539)                    *                 
005570*D.02.01  | 2003-12-22 | sw  | K-MODUL aus KONSTANTE-   *                 
005580*         |            |     | FELDER herausgeloest, als*                 
005590*         |            |     | eigenstaendiges 77-Level-*                 
005600*         |            |     | Feld deklariert (Anfr.   *                 
005610*         |            |     | 4540)                    *                 
005620*----------------------------------------------------------------*        
005700*                                                                         
005800* Programmbeschreibung                                                    
005900* --------------------                                                    
006000* Liest Kurskatalog (COURSE-FILE/SECTION-FILE/MEETING-TIME-FILE),         
006100* trennt Pflicht- von Wahlkursen, ruft das Erzeugermodul CRSGEN0M         
006200* fuer die kollisionsfreie Stundenplan-Suche auf und druckt den           
006300* Stundenplan-Bericht mit Kontrollstufenwechsel je Plan sowie             
006400* Endsummenzeile.                                                         
006500*                                                                         
006600******************************************************************        
006700                                                                          
006800 ENVIRONMENT DIVISION.                                                    
006900 CONFIGURATION SECTION.                                                   
007000 SPECIAL-NAMES.                                                           
007100     C01 IS TOP-OF-FORM                                                   
007200     SWITCH-15 IS ANZEIGE-VERSION                                         
007300         ON STATUS IS SHOW-VERSION                                        
007400     CLASS TAGES-ZEICHEN IS "Y" "N".                                      
007500                                                                          
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800     SELECT COURSE-FILE        ASSIGN TO "COURSEIN"                       
007900                 ORGANIZATION IS LINE SEQUENTIAL                          
008000                 FILE STATUS IS FS-COURSE.                                
008100     SELECT SECTION-FILE       ASSIGN TO "SECTNIN"                        
008200                 ORGANIZATION IS LINE SEQUENTIAL                          
008300                 FILE STATUS IS FS-SECTION.                               
008400     SELECT MEETING-TIME-FILE  ASSIGN TO "MEETNGIN"                       
008500                 ORGANIZATION IS LINE SEQUENTIAL                          
008600                 FILE STATUS IS FS-MEETING.                               
008700     SELECT SCHEDULE-REPORT-FILE ASSIGN TO "SCHEDOUT"                     
008800                 ORGANIZATION IS LINE SEQUENTIAL                          
008900                 FILE STATUS IS FS-REPORT.                                
009000                                                                          
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300 FD  COURSE-FILE                                                          
009400     RECORD CONTAINS 80 CHARACTERS.                                       
009500     COPY CRSCOFD.                                                        
009600                                                                          
009700 FD  SECTION-FILE                                                         
009800     RECORD CONTAINS 80 CHARACTERS.                                       
009900     COPY CRSSEFD.                                                        
010000                                                                          
010100 FD  MEETING-TIME-FILE                                                    
010200     RECORD CONTAINS 80 CHARACTERS.                                       
010300     COPY CRSMTFD.                                                        
010400                                                                          
010500 FD  SCHEDULE-REPORT-FILE                                                 
010600     RECORD CONTAINS 132 CHARACTERS.                                      
010700     COPY CRSRPFD.                                                        
010800                                                                          
010900 WORKING-STORAGE SECTION.                                                 
011000*----------------------------------------------------------------*        
011100* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
011200*----------------------------------------------------------------*        
011300 01          COMP-FELDER.                                                 
011400     05      C4-I1               PIC S9(04) COMP.                         
011500     05      C4-I2               PIC S9(04) COMP.                         
011600     05      C4-I3               PIC S9(04) COMP.                         
011700     05      C4-COUNT            PIC S9(04) COMP.                         
011800     05      C4-PTR              PIC S9(04) COMP.                         
011850     05      FILLER              PIC  X(04).                              
011900                                                                          
012000*----------------------------------------------------------------*        
012100* Display-Felder: Praefix D                                               
012200*----------------------------------------------------------------*        
012300 01          DISPLAY-FELDER.                                              
012400     05      D-NUM4              PIC -9(04).                              
012500     05      D-NUM6              PIC  9(06).                              
012550     05      FILLER              PIC  X(10).                              
012600                                                                          
012700*----------------------------------------------------------------*        
012800* Felder mit konstantem Inhalt: Praefix K                                 
012900*----------------------------------------------------------------*        
013000 77          K-MODUL             PIC X(08) VALUE "CRSDRV0O".              
013300*----------------------------------------------------------------*        
013400* Conditional-Felder                                                      
013500*----------------------------------------------------------------*        
013600 01          SCHALTER.                                                    
013700     05      FS-COURSE           PIC X(02).                               
013800          88 FS-COURSE-OK                    VALUE "00".                  
013900          88 FS-COURSE-EOF                   VALUE "10".                  
014000     05      FS-SECTION          PIC X(02).                               
014100          88 FS-SECTION-OK                   VALUE "00".                  
014200          88 FS-SECTION-EOF                  VALUE "10".                  
014300     05      FS-MEETING          PIC X(02).                               
014400          88 FS-MEETING-OK                   VALUE "00".                  
014500          88 FS-MEETING-EOF                  VALUE "10".                  
014600     05      FS-REPORT           PIC X(02).                               
014700          88 FS-REPORT-OK                    VALUE "00".                  
014800                                                                          
014900     05      PRG-STATUS          PIC 9       VALUE ZERO.                  
015000          88 PRG-OK                          VALUE ZERO.                  
015100          88 PRG-ABBRUCH                     VALUE 1.                     
015200                                                                          
015300     05      WS-VALID-FLAG       PIC 9       VALUE ZERO.                  
015400          88 WS-VALID                        VALUE ZERO.                  
015500          88 WS-INVALID                      VALUE 1.                     
015550                                                                          
015650     05      FILLER              PIC  X(04).                              
015700*----------------------------------------------------------------*        
015800* weitere Arbeitsfelder                                                   
015900*----------------------------------------------------------------*        
016000 01          WORK-FELDER.                                                 
016100     05      W-PREV-SCHEDULE-ID  PIC  9(04) VALUE ZERO.                   
016200     05      W-CUR-SCHEDULE-ID   PIC  9(04) VALUE ZERO.                   
016300     05      W-COURSE-PTR        PIC S9(04) COMP VALUE ZERO.              
016400     05      ZEILE               PIC X(80).                               
016450     05      FILLER              PIC  X(04).                              
016500                                                                          
016600*----------------------------------------------------------------*        
016700* Parameter fuer den Aufruf des Erzeugermoduls CRSGEN0M                   
016800*----------------------------------------------------------------*        
016900 01          LINK-REC.                                                    
017000     05      LINK-RC             PIC S9(04) COMP.                         
017100          88 LINK-RC-OK                      VALUE ZERO.                  
017200          88 LINK-RC-TABLE-VOLL               VALUE 9100.                 
017300          88 LINK-RC-ABBRUCH                  VALUE 9999.                 
017350     05      FILLER              PIC  X(04).                              
017400                                                                          
017500*----------------------------------------------------------------*        
017600* Kurskatalog- und Ergebnistabellen (EXTERNAL, gemeinsam mit              
017700* CRSGEN0M)                                                               
017800*----------------------------------------------------------------*        
017900     COPY CRSTBL.                                                         
018000                                                                          
018100 PROCEDURE DIVISION.                                                      
018200******************************************************************        
018300* Steuerungs-Section                                                      
018400******************************************************************        
018500 A100-STEUERUNG SECTION.                                                  
018600 A100-00.                                                                 
018700     IF  SHOW-VERSION                                                     
018800         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED                  
018900         STOP RUN                                                         
019000     END-IF                                                               
019100                                                                          
019200     PERFORM B000-VORLAUF                                                 
019300                                                                          
019400     IF PRG-ABBRUCH                                                       
019500        CONTINUE                                                          
019600     ELSE                                                                 
019700        PERFORM B100-VERARBEITUNG                                         
019800     END-IF                                                               
019900                                                                          
020000     PERFORM B090-ENDE                                                    
020100     STOP RUN                                                             
020200     .                                                                    
020300 A100-99.                                                                 
020400     EXIT.                                                                
020500                                                                          
020600******************************************************************        
020700* Vorlauf: Dateien oeffnen, Katalog einlesen, partitionieren              
020800******************************************************************        
020900 B000-VORLAUF SECTION.                                                    
021000 B000-00.                                                                 
021100     PERFORM C000-INIT                                                    
021200     PERFORM F100-OPEN-FILES                                              
021300                                                                          
021400     IF PRG-ABBRUCH                                                       
021500        CONTINUE                                                          
021600     ELSE                                                                 
021700        PERFORM F200-READ-CATALOG                                         
021800     END-IF                                                               
021900                                                                          
022000     IF PRG-ABBRUCH                                                       
022100        CONTINUE                                                          
022200     ELSE                                                                 
022300        PERFORM C200-PARTITION-CATALOG                                    
022400     END-IF                                                               
022500     .                                                                    
022600 B000-99.                                                                 
022700     EXIT.                                                                
022800                                                                          
022900******************************************************************        
023000* Nachlauf: Dateien schliessen                                            
023100******************************************************************        
023200 B090-ENDE SECTION.                                                       
023300 B090-00.                                                                 
023400     PERFORM F900-CLOSE-FILES                                             
023500                                                                          
023600     IF PRG-ABBRUCH                                                       
023700        DISPLAY "   >>> ABBRUCH !!! <<< aus >", K-MODUL, "<"              
023800     END-IF                                                               
023900     .                                                                    
024000 B090-99.                                                                 
024100     EXIT.                                                                
024200                                                                          
024300******************************************************************        
024400* Verarbeitung: Erzeugermodul aufrufen, Bericht drucken                   
024500******************************************************************        
024600 B100-VERARBEITUNG SECTION.                                               
024700 B100-00.                                                                 
024800     CALL "CRSGEN0M" USING LINK-REC                                       
024900     EVALUATE TRUE                                                        
025000                                                                          
025100        WHEN LINK-RC-OK                                                   
025200             PERFORM G000-WRITE-REPORT                                    
025300                                                                          
025400        WHEN LINK-RC-TABLE-VOLL                                           
025500             DISPLAY "CRSGEN0M: Ergebnistabelle voll - Bericht"           
025600             DISPLAY "wird mit den bisher erzeugten Plaenen"              
025700             DISPLAY "gedruckt."                                          
025800             PERFORM G000-WRITE-REPORT                                    
025900                                                                          
026000        WHEN OTHER                                                        
026100             MOVE LINK-RC TO D-NUM4                                       
026200             DISPLAY "unbekannter RC: ", D-NUM4, " aus CRSGEN0M"          
026300             SET PRG-ABBRUCH TO TRUE                                      
026400     END-EVALUATE                                                         
026500     .                                                                    
026600 B100-99.                                                                 
026700     EXIT.                                                                
026800                                                                          
026900******************************************************************        
027000* Initialisierung von Feldern                                             
027100******************************************************************        
027200 C000-INIT SECTION.                                                       
027300 C000-00.                                                                 
027400     INITIALIZE SCHALTER                                                  
027500                WORK-FELDER                                               
027600                LINK-REC                                                  
027700     MOVE ZERO TO CRS-COURSE-COUNT                                        
027800     MOVE ZERO TO CRS-SECTION-COUNT                                       
027900     MOVE ZERO TO CRS-MEETING-COUNT                                       
028000     MOVE ZERO TO CRS-MANDATORY-COUNT                                     
028100     MOVE ZERO TO CRS-OPTIONAL-COUNT                                      
028200     MOVE ZERO TO CRS-ACTIVE-COUNT                                        
028300     MOVE ZERO TO CRS-SCHEDULE-COUNT                                      
028400     SET CRS-SCHEDULE-TABLE-OK TO TRUE                                    
028500     .                                                                    
028600 C000-99.                                                                 
028700     EXIT.                                                                
028800                                                                          
028900******************************************************************        
029000* Partitionierung Pflicht-/Wahlkurse und Ermittlung der                   
029100* "aktiven" Pflichtkurse (mindestens 1 Section) fuer die Suche            
029200******************************************************************        
029300 C200-PARTITION-CATALOG SECTION.                                          
029400 C200-00.                                                                 
029500     PERFORM C210-PARTITION-ONE-COURSE                                    
029510        VARYING C4-I1 FROM 1 BY 1                                         
029520        UNTIL C4-I1 > CRS-COURSE-COUNT OR PRG-ABBRUCH                     
029700     .                                                                    
029800 C200-99.                                                                 
029900     EXIT.                                                                
030000                                                                          
030100 C210-PARTITION-ONE-COURSE SECTION.                                       
030200 C210-00.                                                                 
030300     EVALUATE TRUE                                                        
030400        WHEN CT-MANDATORY(C4-I1)                                          
030500             ADD 1 TO CRS-MANDATORY-COUNT                                 
030600             MOVE C4-I1 TO CRS-MANDATORY-IDX(CRS-MANDATORY-COUNT)         
030700             IF CT-SECTION-COUNT(C4-I1) > ZERO                            
030710                IF CRS-ACTIVE-COUNT >= CRS-MAX-PAIRS                      
030720                   DISPLAY "Pflichtkurstabelle (aktiv) voll ",            
030730                           "(max ", CRS-MAX-PAIRS, ")"                    
030740                   SET PRG-ABBRUCH TO TRUE                                
030750                ELSE                                                      
030800                   ADD 1 TO CRS-ACTIVE-COUNT                              
030900                   MOVE C4-I1 TO CRS-ACTIVE-IDX(CRS-ACTIVE-COUNT)         
030910                END-IF                                                    
031000             END-IF                                                       
031100                                                                          
031200        WHEN CT-OPTIONAL(C4-I1)                                           
031300             ADD 1 TO CRS-OPTIONAL-COUNT                                  
031400             MOVE C4-I1 TO CRS-OPTIONAL-IDX(CRS-OPTIONAL-COUNT)           
031500     END-EVALUATE                                                         
031600     .                                                                    
031700 C210-99.                                                                 
031800     EXIT.                                                                
031900                                                                          
032000******************************************************************        
032100* Dateien oeffnen                                                         
032200******************************************************************        
032300 F100-OPEN-FILES SECTION.                                                 
032400 F100-00.                                                                 
032500     OPEN INPUT  COURSE-FILE                                              
032600     IF NOT FS-COURSE-OK                                                  
032700        DISPLAY "Fehler OPEN COURSE-FILE: ", FS-COURSE                    
032800        SET PRG-ABBRUCH TO TRUE                                           
032900     END-IF                                                               
033000                                                                          
033100     OPEN INPUT  SECTION-FILE                                             
033200     IF NOT FS-SECTION-OK                                                 
033300        DISPLAY "Fehler OPEN SECTION-FILE: ", FS-SECTION                  
033400        SET PRG-ABBRUCH TO TRUE                                           
033500     END-IF                                                               
033600                                                                          
033700     OPEN INPUT  MEETING-TIME-FILE                                        
033800     IF NOT FS-MEETING-OK                                                 
033900        DISPLAY "Fehler OPEN MEETING-TIME-FILE: ", FS-MEETING             
034000        SET PRG-ABBRUCH TO TRUE                                           
034100     END-IF                                                               
034200                                                                          
034300     OPEN OUTPUT SCHEDULE-REPORT-FILE                                     
034400     IF NOT FS-REPORT-OK                                                  
034500        DISPLAY "Fehler OPEN SCHEDULE-REPORT-FILE: ", FS-REPORT           
034600        SET PRG-ABBRUCH TO TRUE                                           
034700     END-IF                                                               
034800     .                                                                    
034900 F100-99.                                                                 
035000     EXIT.                                                                
035100                                                                          
035200******************************************************************        
035300* Dateien schliessen                                                      
035400******************************************************************        
035500 F900-CLOSE-FILES SECTION.                                                
035600 F900-00.                                                                 
035700     CLOSE COURSE-FILE                                                    
035800           SECTION-FILE                                                   
035900           MEETING-TIME-FILE                                              
036000           SCHEDULE-REPORT-FILE                                           
036100     .                                                                    
036200 F900-99.                                                                 
036300     EXIT.                                                                
036400                                                                          
036500******************************************************************        
036600* Katalog einlesen: COURSE, dann SECTION, dann MEETING-TIME,              
036700* danach Verknuepfung/Zaehlung (kein ISAM, Gleichheitsvergleich)          
036800******************************************************************        
036900 F200-READ-CATALOG SECTION.                                               
037000 F200-00.                                                                 
037100     PERFORM F210-READ-COURSE-LOOP                                        
037200     IF CRS-COURSE-COUNT = ZERO                                           
037300        DISPLAY "Kurskatalog leer - Verarbeitung nicht moeglich"          
037400        SET PRG-ABBRUCH TO TRUE                                           
037500     END-IF                                                               
037600                                                                          
037700     IF PRG-ABBRUCH                                                       
037800        CONTINUE                                                          
037900     ELSE                                                                 
038000        PERFORM F220-READ-SECTION-LOOP                                    
038100     END-IF                                                               
038200                                                                          
038300     IF PRG-ABBRUCH                                                       
038400        CONTINUE                                                          
038500     ELSE                                                                 
038600        PERFORM F230-READ-MEETING-LOOP                                    
038700     END-IF                                                               
038800                                                                          
038900     IF PRG-ABBRUCH                                                       
039000        CONTINUE                                                          
039100     ELSE                                                                 
039200        PERFORM F240-LINK-CATALOG                                         
039300     END-IF                                                               
039400     .                                                                    
039500 F200-99.                                                                 
039600     EXIT.                                                                
039700                                                                          
039800 F210-READ-COURSE-LOOP SECTION.                                           
039900 F210-00.                                                                 
040000     PERFORM F211-READ-ONE-COURSE                                         
040100        UNTIL FS-COURSE-EOF OR PRG-ABBRUCH                                
040200     .                                                                    
040300 F210-99.                                                                 
040400     EXIT.                                                                
040500                                                                          
040600 F211-READ-ONE-COURSE SECTION.                                            
040700 F211-00.                                                                 
040800     READ COURSE-FILE INTO COURSE-FILE-RECORD                             
040900        AT END SET FS-COURSE-EOF TO TRUE                                  
041000     END-READ                                                             
041100                                                                          
041200     IF FS-COURSE-EOF                                                     
041300        CONTINUE                                                          
041400     ELSE                                                                 
041500        IF CRS-COURSE-COUNT >= CRS-MAX-COURSES                            
041600           DISPLAY "Kurstabelle voll (max ", CRS-MAX-COURSES, ")"         
041700           SET PRG-ABBRUCH TO TRUE                                        
041800        ELSE                                                              
041900           ADD 1 TO CRS-COURSE-COUNT                                      
042000           MOVE CRS-COURSE-COUNT TO C4-PTR                                
042100           MOVE CO-COURSE-ID      TO CT-COURSE-ID(C4-PTR)                 
042200           MOVE CO-COURSE-NAME    TO CT-COURSE-NAME(C4-PTR)               
042300           MOVE CO-COURSE-SUBJECT TO CT-COURSE-SUBJECT(C4-PTR)            
042400           MOVE CO-COURSE-NUMBER  TO CT-COURSE-NUMBER(C4-PTR)             
042500           MOVE CO-OPTIONAL-FLAG  TO CT-OPTIONAL-FLAG(C4-PTR)             
042600           MOVE ZERO TO CT-SECTION-COUNT(C4-PTR)                          
042700        END-IF                                                            
042800     END-IF                                                               
042900     .                                                                    
043000 F211-99.                                                                 
043100     EXIT.                                                                
043200                                                                          
043300 F220-READ-SECTION-LOOP SECTION.                                          
043400 F220-00.                                                                 
043500     PERFORM F221-READ-ONE-SECTION                                        
043600        UNTIL FS-SECTION-EOF OR PRG-ABBRUCH                               
043700     .                                                                    
043800 F220-99.                                                                 
043900     EXIT.                                                                
044000                                                                          
044100 F221-READ-ONE-SECTION SECTION.                                           
044200 F221-00.                                                                 
044300     READ SECTION-FILE INTO SECTION-FILE-RECORD                           
044400        AT END SET FS-SECTION-EOF TO TRUE                                 
044500     END-READ                                                             
044600                                                                          
044700     IF FS-SECTION-EOF                                                    
044800        CONTINUE                                                          
044900     ELSE                                                                 
045000        IF CRS-SECTION-COUNT >= CRS-MAX-SECTIONS                          
045100           DISPLAY "Sectiontabelle voll (max ",                           
045200                   CRS-MAX-SECTIONS, ")"                                  
045300           SET PRG-ABBRUCH TO TRUE                                        
045400        ELSE                                                              
045500           ADD 1 TO CRS-SECTION-COUNT                                     
045600           MOVE CRS-SECTION-COUNT TO C4-PTR                               
045700           MOVE SE-COURSE-ID      TO ST-COURSE-ID(C4-PTR)                 
045800           MOVE SE-SECTION-ID     TO ST-SECTION-ID(C4-PTR)                
045900           MOVE SE-SECTION-NUMBER TO ST-SECTION-NUMBER(C4-PTR)            
046000           MOVE SE-SECTION-CRN    TO ST-SECTION-CRN(C4-PTR)               
046100           MOVE SE-SECTION-TEACHER TO ST-SECTION-TEACHER(C4-PTR)          
046200           MOVE ZERO TO ST-MEETING-COUNT(C4-PTR)                          
046300        END-IF                                                            
046400     END-IF                                                               
046500     .                                                                    
046600 F221-99.                                                                 
046700     EXIT.                                                                
046800                                                                          
046900 F230-READ-MEETING-LOOP SECTION.                                          
047000 F230-00.                                                                 
047100     PERFORM F231-READ-ONE-MEETING                                        
047200        UNTIL FS-MEETING-EOF OR PRG-ABBRUCH                               
047300     .                                                                    
047400 F230-99.                                                                 
047500     EXIT.                                                                
047600                                                                          
047700 F231-READ-ONE-MEETING SECTION.                                           
047800 F231-00.                                                                 
047900     READ MEETING-TIME-FILE INTO MEETING-TIME-FILE-RECORD                 
048000        AT END SET FS-MEETING-EOF TO TRUE                                 
048100     END-READ                                                             
048200                                                                          
048300     IF FS-MEETING-EOF                                                    
048400        CONTINUE                                                          
048500     ELSE                                                                 
048600        PERFORM E100-VALIDATE-MEETING                                     
048700        IF WS-INVALID                                                     
048800           DISPLAY "Termin abgelehnt - Section ", MT-SECTION-ID           
048900        ELSE                                                              
049000           IF CRS-MEETING-COUNT >= CRS-MAX-MEETINGS                       
049100              DISPLAY "Termintabelle voll (max ",                         
049200                      CRS-MAX-MEETINGS, ")"                               
049300              SET PRG-ABBRUCH TO TRUE                                     
049400           ELSE                                                           
049500              ADD 1 TO CRS-MEETING-COUNT                                  
049600              MOVE MT-SECTION-ID TO                                       
049700                             MT-SECTION-ID-REF(CRS-MEETING-COUNT)         
049800              MOVE MT-START-TIME TO                                       
049900                             MT-START-TIME-T(CRS-MEETING-COUNT)           
050000              MOVE MT-END-TIME   TO                                       
050100                             MT-END-TIME-T(CRS-MEETING-COUNT)             
050200              MOVE MT-LOCATION   TO                                       
050300                             MT-LOCATION-T(CRS-MEETING-COUNT)             
050400              MOVE MT-DAYS       TO                                       
050500                             MT-DAYS-T(CRS-MEETING-COUNT)                 
050600           END-IF                                                         
050700        END-IF                                                            
050800     END-IF                                                               
050900     .                                                                    
051000 F231-99.                                                                 
051100     EXIT.                                                                
051200                                                                          
051300******************************************************************        
051400* Fachregel: MEETING-TIME Eingabepruefung                                 
051500* - Ende muss echt groesser sein als Beginn                               
051600* - mindestens ein Wochentag muss aktiv sein ("Y")                        
051700******************************************************************        
051800 E100-VALIDATE-MEETING SECTION.                                           
051900 E100-00.                                                                 
052000     SET WS-VALID TO TRUE                                                 
052100                                                                          
052200     IF MT-END-TIME NOT > MT-START-TIME                                   
052300        SET WS-INVALID TO TRUE                                            
052400     END-IF                                                               
052500                                                                          
052600     IF WS-VALID                                                          
052700        MOVE ZERO TO C4-COUNT                                             
052800        PERFORM E110-COUNT-ACTIVE-DAY                                     
052900           VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > 7                      
053000        IF C4-COUNT = ZERO                                                
053100           SET WS-INVALID TO TRUE                                         
053200        END-IF                                                            
053300     END-IF                                                               
053400     .                                                                    
053500 E100-99.                                                                 
053600     EXIT.                                                                
053700                                                                          
053800 E110-COUNT-ACTIVE-DAY SECTION.                                           
053900 E110-00.                                                                 
054000     IF MT-DAYS(C4-I2:1) = "Y"                                            
054100        ADD 1 TO C4-COUNT                                                 
054200     END-IF                                                               
054300     .                                                                    
054400 E110-99.                                                                 
054500     EXIT.                                                                
054600                                                                          
054700******************************************************************        
054800* Katalog verknuepfen: je Course zaehlen, wieviele Sections dazu          
054900* gehoeren (SE-COURSE-ID = CT-COURSE-ID), je Section zaehlen,             
055000* wieviele Termine dazu gehoeren (MT-SECTION-ID = ST-SECTION-ID).         
055100* Kein Zeiger auf den ersten Kindsatz - Zugriff je Bedarf per             
055200* erneutem Tabellendurchlauf (siehe CRSGEN0M).                            
055300******************************************************************        
055400 F240-LINK-CATALOG SECTION.                                               
055500 F240-00.                                                                 
055600     PERFORM F241-LINK-ONE-COURSE                                         
055700        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > CRS-COURSE-COUNT          
055800                                                                          
055900     PERFORM F251-LINK-ONE-SECTION                                        
056000        VARYING C4-I1 FROM 1 BY 1 UNTIL C4-I1 > CRS-SECTION-COUNT         
056100     .                                                                    
056200 F240-99.                                                                 
056300     EXIT.                                                                
056400                                                                          
056500 F241-LINK-ONE-COURSE SECTION.                                            
056600 F241-00.                                                                 
056700     MOVE ZERO TO C4-COUNT                                                
056800     PERFORM F242-COUNT-SECTION-MATCH                                     
056900        VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > CRS-SECTION-COUNT         
057000     MOVE C4-COUNT TO CT-SECTION-COUNT(C4-I1)                             
057100     .                                                                    
057200 F241-99.                                                                 
057300     EXIT.                                                                
057400                                                                          
057500 F242-COUNT-SECTION-MATCH SECTION.                                        
057600 F242-00.                                                                 
057700     IF ST-COURSE-ID(C4-I2) = CT-COURSE-ID(C4-I1)                         
057800        ADD 1 TO C4-COUNT                                                 
057900     END-IF                                                               
058000     .                                                                    
058100 F242-99.                                                                 
058200     EXIT.                                                                
058300                                                                          
058400 F251-LINK-ONE-SECTION SECTION.                                           
058500 F251-00.                                                                 
058600     MOVE ZERO TO C4-COUNT                                                
058700     PERFORM F252-COUNT-MEETING-MATCH                                     
058800        VARYING C4-I2 FROM 1 BY 1 UNTIL C4-I2 > CRS-MEETING-COUNT         
058900     MOVE C4-COUNT TO ST-MEETING-COUNT(C4-I1)                             
059000                                                                          
059100     PERFORM E200-VALIDATE-SECTION                                        
059200     .                                                                    
059300 F251-99.                                                                 
059400     EXIT.                                                                
059500                                                                          
059600 F252-COUNT-MEETING-MATCH SECTION.                                        
059700 F252-00.                                                                 
059800     IF MT-SECTION-ID-REF(C4-I2) = ST-SECTION-ID(C4-I1)                   
059900        ADD 1 TO C4-COUNT                                                 
060000     END-IF                                                               
060100     .                                                                    
060200 F252-99.                                                                 
060300     EXIT.                                                                
060400                                                                          
060500******************************************************************        
060600* Fachregel: Section darf keine zwei einander ueberschneidenden           
060700* eigenen Termine enthalten. Bei Verstoss wird die Section auf            
060800* 0 Termine gesetzt (traegt dann nichts zum Plan bei) und eine            
060900* Meldung ausgegeben.                                                     
061000******************************************************************        
061100 E200-VALIDATE-SECTION SECTION.                                           
061200 E200-00.                                                                 
061300     IF ST-MEETING-COUNT(C4-I1) > 1                                       
061400        MOVE ZERO TO C4-PTR                                               
061500        PERFORM E210-CHECK-MEETING-PAIR                                   
061600           VARYING C4-I2 FROM 1 BY 1                                      
061700           UNTIL C4-I2 > CRS-MEETING-COUNT OR C4-PTR > ZERO               
061800        IF C4-PTR > ZERO                                                  
061900           DISPLAY "Section ", ST-SECTION-ID(C4-I1),                      
062000                   " hat sich selbst ueberschneidende Termine"            
062100           MOVE ZERO TO ST-MEETING-COUNT(C4-I1)                           
062200        END-IF                                                            
062300     END-IF                                                               
062400     .                                                                    
062500 E200-99.                                                                 
062600     EXIT.                                                                
062700                                                                          
062800 E210-CHECK-MEETING-PAIR SECTION.                                         
062900 E210-00.                                                                 
063000     IF MT-SECTION-ID-REF(C4-I2) = ST-SECTION-ID(C4-I1)                   
063100        MOVE ZERO TO C4-I3                                                
063200        PERFORM E211-CHECK-AGAINST-OTHERS                                 
063300           VARYING C4-I3 FROM 1 BY 1                                      
063400           UNTIL C4-I3 > CRS-MEETING-COUNT OR C4-PTR > ZERO               
063500     END-IF                                                               
063600     .                                                                    
063700 E210-99.                                                                 
063800     EXIT.                                                                
063900                                                                          
064000 E211-CHECK-AGAINST-OTHERS SECTION.                                       
064100 E211-00.                                                                 
064200     IF C4-I3 NOT = C4-I2                                                 
064300     AND MT-SECTION-ID-REF(C4-I3) = ST-SECTION-ID(C4-I1)                  
064400        PERFORM E220-TWO-MEETINGS-OVERLAP                                 
064500        IF WS-INVALID                                                     
064600           MOVE 1 TO C4-PTR                                               
064700        END-IF                                                            
064800     END-IF                                                               
064900     .                                                                    
065000 E211-99.                                                                 
065100     EXIT.                                                                
065200                                                                          
065300******************************************************************        
065400* Fachregel FITS/OVERLAP: zwei Termine ueberschneiden sich, wenn          
065500* sie mindestens einen Wochentag gemeinsam haben UND ihre                 
065600* [Start,Ende]-Intervalle sich beruehren oder ueberlappen                 
065700* (geschlossene Intervalle - Beruehrung an einem Endpunkt zaehlt          
065800* als Ueberschneidung). Erwartet: C4-I2 und C4-I3 zeigen auf die          
065900* beiden zu vergleichenden Eintraege in CRS-MEETING-TABLE.                
066000******************************************************************        
066100 E220-TWO-MEETINGS-OVERLAP SECTION.                                       
066200 E220-00.                                                                 
066300     SET WS-VALID TO TRUE                                                 
066400                                                                          
066500     MOVE ZERO TO C4-COUNT                                                
066600     PERFORM E221-SAME-DAY-CHECK                                          
066700        VARYING C4-PTR FROM 1 BY 1 UNTIL C4-PTR > 7                       
066800                                                                          
066900     IF C4-COUNT = ZERO                                                   
067000        SET WS-VALID TO TRUE                                              
067100     ELSE                                                                 
067200        IF MT-END-TIME-T(C4-I2) < MT-START-TIME-T(C4-I3)                  
067300        OR MT-END-TIME-T(C4-I3) < MT-START-TIME-T(C4-I2)                  
067400           SET WS-VALID TO TRUE                                           
067500        ELSE                                                              
067600           SET WS-INVALID TO TRUE                                         
067700        END-IF                                                            
067800     END-IF                                                               
067900     .                                                                    
068000 E220-99.                                                                 
068100     EXIT.                                                                
068200                                                                          
068300 E221-SAME-DAY-CHECK SECTION.                                             
068400 E221-00.                                                                 
068500     IF MT-DAY-FLAG(C4-PTR) OF CRS-MEETING-ENTRY(C4-I2) = "Y"             
068600     AND MT-DAY-FLAG(C4-PTR) OF CRS-MEETING-ENTRY(C4-I3) = "Y"            
068700        ADD 1 TO C4-COUNT                                                 
068800     END-IF                                                               
068900     .                                                                    
069000 E221-99.                                                                 
069100     EXIT.                                                                
069200                                                                          
069300******************************************************************        
069400* Stundenplan-Bericht schreiben: Detailzeile je Course/Section-           
069500* Paar, Kontrollstufenwechsel je SR-SCHEDULE-ID, Endsummenzeile.          
069600******************************************************************        
069700 G000-WRITE-REPORT SECTION.                                               
069800 G000-00.                                                                 
069900     MOVE ZERO TO W-PREV-SCHEDULE-ID                                      
070000                                                                          
070100     PERFORM G100-WRITE-ONE-SCHEDULE                                      
070200        VARYING QX FROM 1 BY 1 UNTIL QX > CRS-SCHEDULE-COUNT              
070300                                                                          
070400     PERFORM G900-WRITE-TOTALS                                            
070500     .                                                                    
070600 G000-99.                                                                 
070700     EXIT.                                                                
070800                                                                          
070900 G100-WRITE-ONE-SCHEDULE SECTION.                                         
071000 G100-00.                                                                 
071100     MOVE ZERO TO W-CUR-SCHEDULE-ID                                       
071200     ADD QX TO W-CUR-SCHEDULE-ID                                          
071300                                                                          
071400     PERFORM G110-WRITE-ONE-PAIR                                          
071500        VARYING PX FROM 1 BY 1 UNTIL PX > RS-PAIR-COUNT(QX)               
071600                                                                          
071700     PERFORM G190-WRITE-BREAK-LINE                                        
071800     .                                                                    
071900 G100-99.                                                                 
072000     EXIT.                                                                
072100                                                                          
072200 G110-WRITE-ONE-PAIR SECTION.                                             
072300 G110-00.                                                                 
072400     MOVE SPACES TO RPT-DETAIL-LINE                                       
072500     MOVE W-CUR-SCHEDULE-ID TO SR-SCHEDULE-ID                             
072600     MOVE RS-SECTION-TBL-IDX(QX, PX) TO W-COURSE-PTR                      
072700     PERFORM G120-FIND-COURSE-FOR-SECTION                                 
072800                                                                          
072900     MOVE ST-SECTION-NUMBER(W-COURSE-PTR)  TO SR-SECTION-NUMBER           
073000     MOVE ST-SECTION-CRN(W-COURSE-PTR)     TO SR-SECTION-CRN              
073100     MOVE ST-SECTION-TEACHER(W-COURSE-PTR) TO SR-SECTION-TEACHER          
073200                                                                          
073300     MOVE RPT-DETAIL-ALPHA TO SCHEDULE-REPORT-RECORD                      
073400     WRITE SCHEDULE-REPORT-RECORD                                         
073500     .                                                                    
073600 G110-99.                                                                 
073700     EXIT.                                                                
073800                                                                          
073900******************************************************************        
074000* Course zu einer Section finden (ST-COURSE-ID = CT-COURSE-ID),           
074100* Subject/Nummer in die Detailzeile uebernehmen. W-COURSE-PTR             
074200* traegt beim Aufruf den Section-Tabellenindex, beim Verlassen            
074300* den gefundenen Course-Tabellenindex.                                    
074400******************************************************************        
074500 G120-FIND-COURSE-FOR-SECTION SECTION.                                    
074600 G120-00.                                                                 
074700     MOVE W-COURSE-PTR TO C4-PTR                                          
074800     MOVE ZERO TO C4-I2                                                   
074900                                                                          
075000     PERFORM G121-TEST-ONE-COURSE                                         
075100        VARYING C4-I1 FROM 1 BY 1                                         
075200        UNTIL C4-I1 > CRS-COURSE-COUNT OR C4-I2 > ZERO                    
075300                                                                          
075400     MOVE C4-I2 TO W-COURSE-PTR                                           
075500     .                                                                    
075600 G120-99.                                                                 
075700     EXIT.                                                                
075800                                                                          
075900 G121-TEST-ONE-COURSE SECTION.                                            
076000 G121-00.                                                                 
076100     IF CT-COURSE-ID(C4-I1) = ST-COURSE-ID(C4-PTR)                        
076200        MOVE C4-I1 TO C4-I2                                               
076300        MOVE CT-COURSE-SUBJECT(C4-I1) TO SR-COURSE-SUBJECT                
076400        MOVE CT-COURSE-NUMBER(C4-I1)  TO SR-COURSE-NUMBER                 
076500     END-IF                                                               
076600     .                                                                    
076700 G121-99.                                                                 
076800     EXIT.                                                                
076900                                                                          
077000 G190-WRITE-BREAK-LINE SECTION.                                           
077100 G190-00.                                                                 
077200     MOVE SPACES TO RPT-BREAK-LINE                                        
077300     MOVE W-CUR-SCHEDULE-ID         TO RB-SCHEDULE-ID                     
077400     MOVE RS-EARLIEST-START(QX)     TO RB-EARLIEST-START                  
077500     MOVE RS-LATEST-END(QX)         TO RB-LATEST-END                      
077600     MOVE RS-PAIR-COUNT(QX)         TO RB-COURSE-COUNT                    
077700                                                                          
077800     MOVE RPT-BREAK-ALPHA TO SCHEDULE-REPORT-RECORD                       
077900     WRITE SCHEDULE-REPORT-RECORD                                         
078000     .                                                                    
078100 G190-99.                                                                 
078200     EXIT.                                                                
078300                                                                          
078400 G900-WRITE-TOTALS SECTION.                                               
078500 G900-00.                                                                 
078600     MOVE SPACES TO RPT-TOTAL-LINE                                        
078700     MOVE CRS-MANDATORY-COUNT TO RT-MANDATORY-COUNT                       
078800     MOVE CRS-OPTIONAL-COUNT  TO RT-OPTIONAL-COUNT                        
078900     MOVE CRS-SCHEDULE-COUNT  TO RT-SCHEDULE-COUNT                        
079000                                                                          
079100     MOVE RPT-TOTAL-ALPHA TO SCHEDULE-REPORT-RECORD                       
079200     WRITE SCHEDULE-REPORT-RECORD                                         
079300     .                                                                    
079400 G900-99.                                                                 
079500     EXIT.                                                                
