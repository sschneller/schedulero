000100*----------------------------------------------------------------*        
000200* CRSCOFD  --  Satzbild COURSE-FILE (Kursstammdatei)                      
000300*              Ein Satz je Kurs; Eingabezuordnung zu SECTION              
000400*              ueber CO-COURSE-ID (Fremdschluessel-Prinzip, da            
000500*              kein indiziertes File fuer den Import zur Verf.).          
000600*----------------------------------------------------------------*        
000700*A.00.00|1986-03-10| kl  | Neuerstellung fuer CRSDRV0O                    
000800*----------------------------------------------------------------*        
000900 01          COURSE-FILE-RECORD.                                          
001000     05      CO-COURSE-ID            PIC  9(04).                          
001100     05      CO-COURSE-NAME          PIC  X(40).                          
001200     05      CO-COURSE-SUBJECT       PIC  X(10).                          
001300     05      CO-COURSE-NUMBER        PIC  X(10).                          
001400     05      CO-OPTIONAL-FLAG        PIC  X(01).                          
001500          88 CO-MANDATORY                     VALUE "N".                  
001600          88 CO-OPTIONAL                      VALUE "Y".                  
001700     05      FILLER                  PIC  X(15).                          
