000100*----------------------------------------------------------------*        
000200* CRSSEFD  --  Satzbild SECTION-FILE (Abschnitt/Sektionsdatei)            
000300*              Ein Satz je Section; Kindsatz zu COURSE ueber              
000400*              SE-COURSE-ID, Elternsatz zu MEETING-TIME ueber             
000500*              SE-SECTION-ID. Logischer Schluessel, kein ISAM.            
000600*----------------------------------------------------------------*        
000700*A.00.00|1986-03-10| kl  | Neuerstellung fuer CRSDRV0O                    
000800*----------------------------------------------------------------*        
000900 01          SECTION-FILE-RECORD.                                         
001000     05      SE-COURSE-ID            PIC  9(04).                          
001100     05      SE-SECTION-ID           PIC  9(04).                          
001200     05      SE-SECTION-NUMBER       PIC  X(10).                          
001300     05      SE-SECTION-CRN          PIC  X(10).                          
001400     05      SE-SECTION-TEACHER      PIC  X(30).                          
001500     05      FILLER                  PIC  X(22).                          
