000100*----------------------------------------------------------------*        
000200* CRSTBL   --  Arbeitsbereiche Kurskatalog und Ergebnisplaene.            
000300*              EXTERNAL, damit CRSDRV0O (Katalog aufbauen) und            
000400*              CRSGEN0M (Plaene erzeugen) denselben Speicher              
000500*              ansprechen, ohne die kompletten Tabellen bei               
000600*              jedem CALL zu uebergeben (wie SRC-LINES-BUFFER             
000700*              im SSFANO0-Modul).                                         
000800*----------------------------------------------------------------*        
000900*A.00.00|1986-03-10| kl  | Neuerstellung fuer CRSDRV0O                    
001000*----------------------------------------------------------------*        
001100* Kurskatalog: Course / Section / Meeting-Time. Kein indiziertes          
001200* File verfuegbar, daher keine Zeiger auf den ersten Kindsatz -           
001300* die Zuordnung Section-zu-Course (SE-COURSE-ID = CT-COURSE-ID)           
001400* bzw. Meeting-zu-Section (MT-SECTION-ID = ST-SECTION-ID) wird            
001500* bei Bedarf per Tabellendurchlauf (Gleichheitsvergleich) in              
001600* CRSDRV0O und CRSGEN0M neu ermittelt.                                    
001700*----------------------------------------------------------------*        
001800 01          CRS-CATALOG-TABLES IS EXTERNAL.                              
001900     05      CRS-MAX-COURSES         PIC  9(04) COMP VALUE 0200.          
002000     05      CRS-MAX-SECTIONS        PIC  9(04) COMP VALUE 0600.          
002100     05      CRS-MAX-MEETINGS        PIC  9(04) COMP VALUE 2000.          
002200                                                                          
002300     05      CRS-COURSE-COUNT        PIC S9(04) COMP VALUE ZERO.          
002400     05      CRS-COURSE-TABLE.                                            
002500        10   CRS-COURSE-ENTRY OCCURS 200 TIMES INDEXED BY CX.             
002600           15 CT-COURSE-ID             PIC  9(04).                        
002700           15 CT-COURSE-NAME           PIC  X(40).                        
002800           15 CT-COURSE-SUBJECT        PIC  X(10).                        
002900           15 CT-COURSE-NUMBER         PIC  X(10).                        
003000           15 CT-OPTIONAL-FLAG         PIC  X(01).                        
003100              88 CT-MANDATORY                   VALUE "N".                
003200              88 CT-OPTIONAL                    VALUE "Y".                
003300           15 CT-SECTION-COUNT         PIC S9(04) COMP VALUE ZERO.        
003400           15 FILLER                   PIC  X(05).                        
003500                                                                          
003600     05      CRS-SECTION-COUNT       PIC S9(04) COMP VALUE ZERO.          
003700     05      CRS-SECTION-TABLE.                                           
003800        10   CRS-SECTION-ENTRY OCCURS 600 TIMES INDEXED BY SX.            
003900           15 ST-COURSE-ID             PIC  9(04).                        
004000           15 ST-SECTION-ID            PIC  9(04).                        
004100           15 ST-SECTION-NUMBER        PIC  X(10).                        
004200           15 ST-SECTION-CRN           PIC  X(10).                        
004300           15 ST-SECTION-TEACHER       PIC  X(30).                        
004400           15 ST-MEETING-COUNT         PIC S9(04) COMP VALUE ZERO.        
004500           15 FILLER                   PIC  X(05).                        
004600                                                                          
004700     05      CRS-MEETING-COUNT       PIC S9(04) COMP VALUE ZERO.          
004800     05      CRS-MEETING-TABLE.                                           
004900        10   CRS-MEETING-ENTRY OCCURS 2000 TIMES INDEXED BY MX.           
005000           15 MT-SECTION-ID-REF        PIC  9(04).                        
005100           15 MT-START-TIME-T          PIC  9(06).                        
005200           15 MT-END-TIME-T            PIC  9(06).                        
005300           15 MT-LOCATION-T            PIC  X(20).                        
005400           15 MT-DAYS-T                PIC  X(07).                        
005500           15 MT-DAYS-REDEF REDEFINES MT-DAYS-T.                          
005600              20 MT-DAY-FLAG OCCURS 7 TIMES PIC X(01).                    
005700*                    1=MON 2=TUE 3=WED 4=THU 5=FRI 6=SAT 7=SUN            
005800           15 FILLER                   PIC  X(05).                        
005900                                                                          
006000*----------------------------------------------------------------*        
006100* Partitionierung: PFLICHT (mandatory, Flag=N) / WAHL (optional,          
006200* Flag=Y), Reihenfolge des Katalogs bleibt erhalten.                      
006300* CRS-ACTIVE-LIST enthaelt nur die Pflichtkurse, die mindestens           
006400* eine Section haben (Kurse ohne Section tragen laut Fachregel            
006500* nichts zum Plan bei und werden erst gar nicht auf den                   
006600* Suchbaum gelegt).                                                       
006700*----------------------------------------------------------------*        
006800 01          CRS-PARTITION-TABLES IS EXTERNAL.                            
006900     05      CRS-MANDATORY-COUNT     PIC S9(04) COMP VALUE ZERO.          
007000     05      CRS-MANDATORY-LIST.                                          
007100        10   CRS-MANDATORY-IDX OCCURS 200 TIMES                           
007200                                     PIC S9(04) COMP.                     
007300     05      CRS-OPTIONAL-COUNT      PIC S9(04) COMP VALUE ZERO.          
007400     05      CRS-OPTIONAL-LIST.                                           
007500        10   CRS-OPTIONAL-IDX   OCCURS 200 TIMES                          
007600                                     PIC S9(04) COMP.                     
007700     05      CRS-ACTIVE-COUNT        PIC S9(04) COMP VALUE ZERO.          
007800     05      CRS-ACTIVE-LIST.                                             
007900        10   CRS-ACTIVE-IDX     OCCURS 200 TIMES                          
008000                                     PIC S9(04) COMP.                     
008100                                                                          
008200*----------------------------------------------------------------*        
008300* Ergebnisplaene: von CRSGEN0M gefuellt, von CRSDRV0O fuer den            
008400* Bericht gelesen. Pro erzeugtem Plan ein Eintrag mit bis zu              
008500* CRS-MAX-PAIRS Course/Section-Paaren (Index in CRS-SECTION-              
008600* TABLE).                                                                 
008700*----------------------------------------------------------------*        
008800 01          CRS-RESULT-TABLES IS EXTERNAL.                               
008900     05      CRS-MAX-SCHEDULES       PIC  9(04) COMP VALUE 0500.          
009000     05      CRS-MAX-PAIRS           PIC  9(04) COMP VALUE 0030.          
009100     05      CRS-SCHEDULE-COUNT      PIC S9(04) COMP VALUE ZERO.          
009200     05      CRS-SCHEDULE-TABLE-FULL PIC  9     VALUE ZERO.               
009300        88   CRS-SCHEDULE-TABLE-OK            VALUE ZERO.                 
009400        88   CRS-SCHEDULE-TABLE-OVFL          VALUE 1.                    
009500     05      CRS-RESULT-SCHEDULE OCCURS 500 TIMES INDEXED BY QX.          
009600        10   RS-PAIR-COUNT           PIC S9(04) COMP VALUE ZERO.          
009700        10   RS-EARLIEST-START       PIC  9(06) VALUE ZERO.               
009800        10   RS-LATEST-END           PIC  9(06) VALUE ZERO.               
009900        10   RS-PAIR OCCURS 30 TIMES INDEXED BY PX.                       
010000           15 RS-SECTION-TBL-IDX        PIC S9(04) COMP.                  
