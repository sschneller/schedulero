000100*----------------------------------------------------------------*        
000200* CRSMTFD  --  Satzbild MEETING-TIME-FILE (Termine je Section)            
000300*              Ein Satz je woechentlichem Zeitblock; Kindsatz zu          
000400*              SECTION ueber MT-SECTION-ID (logischer Schluessel).        
000500*----------------------------------------------------------------*        
000600*A.00.00|1986-03-10| kl  | Neuerstellung fuer CRSDRV0O                    
000700*----------------------------------------------------------------*        
000800 01          MEETING-TIME-FILE-RECORD.                                    
000900     05      MT-SECTION-ID           PIC  9(04).                          
001000     05      MT-START-TIME           PIC  9(06).                          
001100     05      MT-END-TIME             PIC  9(06).                          
001200     05      MT-LOCATION             PIC  X(20).                          
001300     05      MT-DAYS                 PIC  X(07).                          
001400*                 Position 1=MON 2=TUE 3=WED 4=THU                        
001500*                          5=FRI 6=SAT 7=SUN, "Y"/"N"                     
001600     05      FILLER                  PIC  X(37).                          
