000100*----------------------------------------------------------------*        
000200* CRSRPFD  --  Satzbild SCHEDULE-REPORT-FILE und Druckzeilen              
000300*              fuer den Stundenplan-Bericht (SCHEDULE-RESULT).            
000400*              Satz wird als freies Druckbild gefuehrt, die drei          
000500*              Zeilenarten (Detail / Summe-je-Plan / Endsumme)            
000600*              werden in WORKING-STORAGE aufgebaut und dann in            
000700*              den Record verschoben.                                     
000800*----------------------------------------------------------------*        
000900*A.00.00|1986-03-10| kl  | Neuerstellung fuer CRSDRV0O                    
001000*----------------------------------------------------------------*        
001100 01          SCHEDULE-REPORT-RECORD  PIC  X(132).                         
001200                                                                          
001300 01          RPT-DETAIL-LINE.                                             
001400     05      SR-SCHEDULE-ID          PIC  9(04).                          
001500     05      FILLER                  PIC  X(01)  VALUE SPACE.             
001600     05      SR-COURSE-SUBJECT       PIC  X(10).                          
001700     05      FILLER                  PIC  X(01)  VALUE SPACE.             
001800     05      SR-COURSE-NUMBER        PIC  X(10).                          
001900     05      FILLER                  PIC  X(01)  VALUE SPACE.             
002000     05      SR-SECTION-NUMBER       PIC  X(10).                          
002100     05      FILLER                  PIC  X(01)  VALUE SPACE.             
002200     05      SR-SECTION-CRN          PIC  X(10).                          
002300     05      FILLER                  PIC  X(01)  VALUE SPACE.             
002400     05      SR-SECTION-TEACHER      PIC  X(30).                          
002500     05      FILLER                  PIC  X(53)  VALUE SPACE.             
002600 01          RPT-DETAIL-ALPHA REDEFINES RPT-DETAIL-LINE                   
002700                                 PIC  X(132).                             
002800                                                                          
002900 01          RPT-BREAK-LINE.                                              
003000     05      FILLER                  PIC  X(09) VALUE "SCHEDULE ".        
003100     05      RB-SCHEDULE-ID          PIC  9(04).                          
003200     05      FILLER                  PIC  X(09) VALUE " EARLIEST".        
003300     05      RB-EARLIEST-START       PIC  9(06).                          
003400     05      FILLER                  PIC  X(07)  VALUE " LATEST".         
003500     05      RB-LATEST-END           PIC  9(06).                          
003600     05      FILLER                  PIC  X(08)  VALUE " COURSES".        
003700     05      RB-COURSE-COUNT         PIC  9(04).                          
003800     05      FILLER                  PIC  X(79)  VALUE SPACE.             
003900 01          RPT-BREAK-ALPHA REDEFINES RPT-BREAK-LINE                     
004000                                 PIC  X(132).                             
004100                                                                          
004200 01          RPT-TOTAL-LINE.                                              
004300     05      FILLER                  PIC  X(18)  VALUE                    
004400                 "TOTAL MANDATORY CO".                                    
004500     05      FILLER                  PIC  X(07)  VALUE "URSES  ".         
004600     05      RT-MANDATORY-COUNT      PIC  9(04).                          
004700     05      FILLER                  PIC  X(16)  VALUE                    
004800                 " OPTIONAL COURSES".                                     
004900     05      FILLER                  PIC  X(01)  VALUE SPACE.             
005000     05      RT-OPTIONAL-COUNT       PIC  9(04).                          
005100     05      FILLER                  PIC  X(20)  VALUE                    
005200                 " SCHEDULES GENERATED".                                  
005300     05      FILLER                  PIC  X(01)  VALUE SPACE.             
005400     05      RT-SCHEDULE-COUNT       PIC  9(04).                          
005500     05      FILLER                  PIC  X(57)  VALUE SPACE.             
005600 01          RPT-TOTAL-ALPHA REDEFINES RPT-TOTAL-LINE                     
005700                                 PIC  X(132).                             
